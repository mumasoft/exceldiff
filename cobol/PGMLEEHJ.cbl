000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    PGMLEEHJ.                                           
000120       AUTHOR.        M. A. FERREYRA.                                     
000130       INSTALLATION.  CAJA DE AHORRO Y CREDITO - DEPTO SISTEMAS.          
000140       DATE-WRITTEN.  12/04/1989.                                         
000150       DATE-COMPILED.                                                     
000160       SECURITY.      USO INTERNO - CONFIDENCIAL.                         
000170*****************************************************************         
000180*    PGMLEEHJ  -  LECTOR DE HOJA DE TRABAJO (PLANILLA)          *         
000190*    =============================================              *         
000200*    SUBRUTINA QUE ABRE Y LEE, EN FORMA SECUENCIAL, UNA DE       *        
000210*    LAS DOS PLANILLAS DE ENTRADA DEL PROCESO DE COMPARACION     *        
000220*    (HOJA BASE U HOJA DE COMPARACION, SEGUN LK-TIPO-HOJA) Y     *        
000230*    LA VUELCA A LA TABLA LK-TABLA-HOJA QUE RECIBE POR LINKAGE.  *        
000240*    ES INVOCADA DOS VECES POR EL PROGRAMA PRINCIPAL PROGM45S.   *        
000250*****************************************************************         
000260*    HISTORIAL DE MODIFICACIONES                                          
000270*    --------------------------                                           
000280* 1989-04-12 MAF  CR-1102  VERSION INICIAL DEL MODULO.            CR-1102 
000290* 1989-06-30 MAF  CR-1140  CORRIGE TOPE DE FILAS A 500.                   
000300* 1990-02-14 RTV  CR-1233  AGREGA MENSAJE DE ARCHIVO VACIO.               
000310* 1991-09-03 RTV  CR-1401  ESTANDARIZA FS-HOJA A DOS SELECTS.             
000320* 1993-05-11 OCB  CR-1588  CORRIGE CIERRE CUANDO OPEN FALLA.              
000330* 1995-11-20 OCB  CR-1702  AJUSTA MENSAJE DE ERROR FATAL.                 
000340* 1998-12-02 LQM  CR-1890  REVISION Y2K - NO HAY FECHAS EN ESTE   Y2K-1890
000350*                          MODULO, SE DEJA CONSTANCIA DE LA               
000360*                          REVISION REALIZADA.                            
000370* 1999-01-15 LQM  CR-1891  VERIFICACION FINAL PROYECTO Y2K.               
000380* 2001-08-09 DFS  CR-2015  AGREGA CONTEO DE FILAS VACIAS LEIDAS.          
000390* 2003-03-27 DFS  CR-2098  ULTIMA REVISION - PASE A PRODUCCION.           
000400* 2005-09-14 DFS  CR-2203  QUITA CONTEO DE FILAS VACIAS (CR-2015),CR-2203 
000410*                          SIN USO EN NINGUN REPORTE NI RETORNO.          
000420*****************************************************************         
000430       ENVIRONMENT DIVISION.                                              
000440       CONFIGURATION SECTION.                                             
000450       SPECIAL-NAMES.                                                     
000460           UPSI-0 ON STATUS IS WS-UPSI-NO-USADO.                          
000470       INPUT-OUTPUT SECTION.                                              
000480       FILE-CONTROL.                                                      
000490           SELECT HOJA-UNO  ASSIGN DDENTRA                                
000500                  FILE STATUS IS FS-HOJA-UNO.                             
000510           SELECT HOJA-DOS  ASSIGN DDENTR2                                
000520                  FILE STATUS IS FS-HOJA-DOS.                             
000530       DATA DIVISION.                                                     
000540       FILE SECTION.                                                      
000550*//////////////////////////////////////////////////////////////           
000560*    COPY HOJCEL.                                                         
000570*    LAYOUT FILA DE PLANILLA - 160 BYTES - 8 CELDAS DE 20                 
000580*//////////////////////////////////////////////////////////////           
000590       FD  HOJA-UNO                                                       
000600           BLOCK CONTAINS 0 RECORDS                                       
000610           RECORDING MODE IS F.                                           
000620       01  REG-HOJA-UNO.                                                  
000630           03  RH1-CELDA            PIC X(20) OCCURS 8 TIMES.             
000640       01  REG-HOJA-UNO-PLANA REDEFINES REG-HOJA-UNO.                     
000650           03  RH1-TEXTO-PLANO      PIC X(160).                           
000660       FD  HOJA-DOS                                                       
000670           BLOCK CONTAINS 0 RECORDS                                       
000680           RECORDING MODE IS F.                                           
000690       01  REG-HOJA-DOS.                                                  
000700           03  RH2-CELDA            PIC X(20) OCCURS 8 TIMES.             
000710       01  REG-HOJA-DOS-PLANA REDEFINES REG-HOJA-DOS.                     
000720           03  RH2-TEXTO-PLANO      PIC X(160).                           
000730       WORKING-STORAGE SECTION.                                           
000740*=======================*                                                 
000750       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
000760*---- ARCHIVOS --------------------------------------------------         
000770       77  FS-HOJA-UNO              PIC XX      VALUE SPACES.             
000780           88  FS-HOJA-UNO-FIN                  VALUE '10'.               
000790       77  FS-HOJA-DOS              PIC XX      VALUE SPACES.             
000800           88  FS-HOJA-DOS-FIN                  VALUE '10'.               
000810       77  WS-STATUS-FIN            PIC X       VALUE 'N'.                
000820           88  WS-FIN-LECTURA                   VALUE 'Y'.                
000830           88  WS-NO-FIN-LECTURA                VALUE 'N'.                
000840*---- NOMBRE DE LA HOJA QUE SE ESTA LEYENDO ---------------------         
000850       01  WS-NOMBRE-HOJA.                                                
000860           03  WS-NOM-LIT           PIC X(07)   VALUE 'DDENTRA'.          
000870           03  FILLER               PIC X(01)   VALUE SPACE.              
000880       01  WS-NOMBRE-HOJA-2 REDEFINES WS-NOMBRE-HOJA.                     
000890           03  WS-NOM-LIT-2         PIC X(08).                            
000900*---- CONTADORES  (BINARIOS) ------------------------------------         
000910       77  WS-IDX-FILA              PIC S9(4) COMP VALUE ZERO.            
000920       77  WS-IDX-FILA-ED           PIC ZZZ9.                             
000930*---- AREA DE TRABAJO DE LA FILA LEIDA --------------------------         
000940       01  WS-FILA-LEIDA.                                                 
000950           03  WS-FL-CELDA          PIC X(20) OCCURS 8 TIMES.             
000960           03  FILLER               PIC X(04) VALUE SPACES.               
000970       01  WS-FILA-LEIDA-PLANA REDEFINES WS-FILA-LEIDA.                   
000980           03  WS-FL-TEXTO-PLANO    PIC X(164).                           
000990*-----------------------------------------------------------------        
001000       LINKAGE SECTION.                                                   
001010       01  LK-PARM-LECTURA.                                               
001020           03  LK-TIPO-HOJA         PIC 9        VALUE 1.                 
001030           03  LK-RETORNO           PIC S9(4) COMP VALUE ZERO.            
001040           03  LK-CANT-FILAS        PIC S9(4) COMP VALUE ZERO.            
001050           03  FILLER               PIC X(04)    VALUE SPACES.            
001060       01  LK-TABLA-HOJA.                                                 
001070           03  LK-FILA OCCURS 500 TIMES.                                  
001080               05  LK-CELDA         PIC X(20) OCCURS 8 TIMES.             
001090       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
001100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
001110       PROCEDURE DIVISION USING LK-PARM-LECTURA LK-TABLA-HOJA.            
001120       MAIN-LECTURA-I.                                                    
001130           MOVE ZERO TO LK-RETORNO                                        
001140           MOVE ZERO TO LK-CANT-FILAS                                     
001150           PERFORM 1000-ABRIR-I    THRU 1000-ABRIR-F                      
001160           IF LK-RETORNO EQUAL ZERO                                       
001170              PERFORM 2000-LEER-I  THRU 2000-LEER-F                       
001180                         UNTIL WS-FIN-LECTURA                             
001190              PERFORM 2500-REPORTE-I THRU 2500-REPORTE-F                  
001200              PERFORM 9000-CERRAR-I THRU 9000-CERRAR-F                    
001210           END-IF.                                                        
001220       MAIN-LECTURA-F. GOBACK.                                            
001230*-----------------------------------------------------------------        
001240       1000-ABRIR-I.                                                      
001250           SET WS-NO-FIN-LECTURA TO TRUE                                  
001260           EVALUATE LK-TIPO-HOJA                                          
001270              WHEN 1                                                      
001280                 OPEN INPUT HOJA-UNO                                      
001290                 IF FS-HOJA-UNO NOT EQUAL '00'                            
001300                    DISPLAY 'ERROR: NO SE PUDO ABRIR DDENTRA  '           
001310                            FS-HOJA-UNO                                   
001320                    MOVE 9001 TO LK-RETORNO                               
001330                    SET WS-FIN-LECTURA TO TRUE                            
001340                 END-IF                                                   
001350              WHEN 2                                                      
001360                 OPEN INPUT HOJA-DOS                                      
001370                 IF FS-HOJA-DOS NOT EQUAL '00'                            
001380                    DISPLAY 'ERROR: NO SE PUDO ABRIR DDENTR2  '           
001390                            FS-HOJA-DOS                                   
001400                    MOVE 9002 TO LK-RETORNO                               
001410                    SET WS-FIN-LECTURA TO TRUE                            
001420                 END-IF                                                   
001430              WHEN OTHER                                                  
001440                 DISPLAY 'ERROR: TIPO DE HOJA INVALIDO'                   
001450                 MOVE 9009 TO LK-RETORNO                                  
001460                 SET WS-FIN-LECTURA TO TRUE                               
001470           END-EVALUATE.                                                  
001480       1000-ABRIR-F. EXIT.                                                
001490*-----------------------------------------------------------------        
001500       2000-LEER-I.                                                       
001510           MOVE SPACES TO WS-FILA-LEIDA                                   
001520           EVALUATE LK-TIPO-HOJA                                          
001530              WHEN 1                                                      
001540                 READ HOJA-UNO INTO WS-FILA-LEIDA                         
001550                    AT END SET WS-FIN-LECTURA TO TRUE                     
001560                 END-READ                                                 
001570              WHEN 2                                                      
001580                 READ HOJA-DOS INTO WS-FILA-LEIDA                         
001590                    AT END SET WS-FIN-LECTURA TO TRUE                     
001600                 END-READ                                                 
001610           END-EVALUATE                                                   
001620           IF NOT WS-FIN-LECTURA                                          
001630              ADD 1 TO WS-IDX-FILA                                        
001640              IF WS-IDX-FILA NOT GREATER 500                              
001650                 MOVE WS-FILA-LEIDA TO LK-FILA(WS-IDX-FILA)               
001660              END-IF                                                      
001670           END-IF.                                                        
001680       2000-LEER-F. EXIT.                                                 
001690*-----------------------------------------------------------------        
001700       2500-REPORTE-I.                                                    
001710           MOVE WS-IDX-FILA TO LK-CANT-FILAS                              
001720           MOVE WS-IDX-FILA TO WS-IDX-FILA-ED                             
001730           DISPLAY '  LOADED ' WS-IDX-FILA-ED ' ROWS'.                    
001740       2500-REPORTE-F. EXIT.                                              
001750*-----------------------------------------------------------------        
001760       9000-CERRAR-I.                                                     
001770           EVALUATE LK-TIPO-HOJA                                          
001780              WHEN 1  CLOSE HOJA-UNO                                      
001790              WHEN 2  CLOSE HOJA-DOS                                      
001800           END-EVALUATE.                                                  
001810       9000-CERRAR-F. EXIT.                                               
