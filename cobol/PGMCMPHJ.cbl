000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    PGMCMPHJ.                                           
000120       AUTHOR.        M. A. FERREYRA.                                     
000130       INSTALLATION.  CAJA DE AHORRO Y CREDITO - DEPTO SISTEMAS.          
000140       DATE-WRITTEN.  19/04/1989.                                         
000150       DATE-COMPILED.                                                     
000160       SECURITY.      USO INTERNO - CONFIDENCIAL.                         
000170*****************************************************************         
000180*    PGMCMPHJ  -  COMPARADOR DE HOJAS DE TRABAJO                *         
000190*    =============================================              *         
000200*    SUBRUTINA SIN ARCHIVOS PROPIOS (TODO POR LINKAGE) QUE       *        
000210*    RECIBE LA TABLA DE LA HOJA BASE Y LA TABLA DE LA HOJA DE    *        
000220*    COMPARACION Y DEVUELVE LA TABLA DE RESULTADOS CLASIFICADA   *        
000230*    EN IDENTICA / MODIFICADA / ELIMINADA / AGREGADA.            *        
000240*    ES EL MOTOR DE NEGOCIO DEL PROCESO, INVOCADO UNA SOLA VEZ   *        
000250*    POR EL PROGRAMA PRINCIPAL PROGM45S.                         *        
000260*****************************************************************         
000270*    HISTORIAL DE MODIFICACIONES                                          
000280*    --------------------------                                           
000290* 1989-04-19 MAF  CR-1103  VERSION INICIAL DEL MODULO.                    
000300* 1989-07-02 MAF  CR-1141  INCORPORA CRITERIO DE FILA PARECIDA.           
000310* 1990-03-01 RTV  CR-1234  CORRIGE DESEMPATE POR PUNTAJE IGUAL.           
000320* 1992-01-20 RTV  CR-1455  NORMALIZA CELDAS VACIAS ANTES DEL      CR-1455 
000330*                          COTEJO CELDA A CELDA.                          
000340* 1994-08-15 OCB  CR-1599  AUMENTA TOPE DE FILAS DE 200 A 500.            
000350* 1997-06-10 OCB  CR-1780  DOCUMENTA REGLA DEL 50% EN COMENTARIOS.        
000360* 1998-12-09 LQM  CR-1892  REVISION Y2K - SIN CAMPOS DE FECHA EN  Y2K-1892
000370*                          ESTE MODULO.                                   
000380* 2000-05-18 LQM  CR-1955  AGREGA MARCA DE COLUMNAS MODIFICADAS.          
000390* 2002-02-27 DFS  CR-2066  ULTIMA REVISION - PASE A PRODUCCION.           
000400* 2005-09-14 DFS  CR-2204  QUITA CLASE-DIGITO: QUEDO DECLARADA CR-2204    
000410*                          SIN USO EN NINGUN PARRAFO.                     
000420*****************************************************************         
000430       ENVIRONMENT DIVISION.                                              
000440       CONFIGURATION SECTION.                                             
000450       SPECIAL-NAMES.                                                     
000460           UPSI-0 ON STATUS IS WS-UPSI-NO-USADO.                          
000470       DATA DIVISION.                                                     
000480       WORKING-STORAGE SECTION.                                           
000490*=======================*                                                 
000500       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
000510*---- SUBINDICES  (BINARIOS) ------------------------------------         
000520       77  WS-IX-BASE               PIC S9(4) COMP VALUE ZERO.            
000530       77  WS-IX-COMP               PIC S9(4) COMP VALUE ZERO.            
000540       77  WS-IX-COL                PIC S9(4) COMP VALUE ZERO.            
000550       77  WS-IX-RESULT             PIC S9(4) COMP VALUE ZERO.            
000560*---- BUSQUEDA DE FILA IGUAL O PARECIDA --------------------------        
000570       77  WS-HALLADA               PIC X          VALUE 'N'.             
000580           88  WS-FILA-HALLADA                     VALUE 'S'.             
000590           88  WS-FILA-NO-HALLADA                  VALUE 'N'.             
000600       77  WS-HALLADA-NUM REDEFINES WS-HALLADA PIC 9.                     
000610       77  WS-IX-GANADOR            PIC S9(4) COMP VALUE ZERO.            
000620       77  WS-PUNTAJE-MEJOR         PIC S9(4) COMP VALUE ZERO.            
000630       77  WS-PUNTAJE-ACTUAL        PIC S9(4) COMP VALUE ZERO.            
000640*---- TABLA DE FILAS DE LA HOJA-DOS YA UTILIZADAS ----------------        
000650       01  WS-TABLA-USADAS.                                               
000660           03  WS-USADA OCCURS 500 TIMES PIC X VALUE 'N'.                 
000670       01  WS-TABLA-USADAS-NUM REDEFINES WS-TABLA-USADAS.                 
000680           03  WS-USADA-NUM OCCURS 500 TIMES PIC 9.                       
000690*-----------------------------------------------------------------        
000700       LINKAGE SECTION.                                                   
000710       01  LK-PARM-COMPARA.                                               
000720           03  LK-CANT-BASE         PIC S9(4) COMP VALUE ZERO.            
000730           03  LK-CANT-COMP         PIC S9(4) COMP VALUE ZERO.            
000740           03  LK-CANT-RESULT       PIC S9(4) COMP VALUE ZERO.            
000750           03  FILLER               PIC X(04) VALUE SPACES.               
000760       01  LK-TABLA-BASE.                                                 
000770           03  LK-BASE-FILA OCCURS 500 TIMES.                             
000780               05  LK-BASE-CELDA    PIC X(20) OCCURS 8 TIMES.             
000790       01  LK-TABLA-COMP.                                                 
000800           03  LK-COMP-FILA OCCURS 500 TIMES.                             
000810               05  LK-COMP-CELDA    PIC X(20) OCCURS 8 TIMES.             
000820       01  LK-TABLA-COMP-PLANA REDEFINES LK-TABLA-COMP.                   
000830           03  LK-COMP-TEXTO-PLANO  PIC X(80000).                         
000840       01  LK-TABLA-RESULT.                                               
000850           03  LK-RES-ENT OCCURS 1000 TIMES.                              
000860               05  LK-RES-TIPO      PIC X(10).                            
000870               05  LK-RES-CELDA-NVA PIC X(20) OCCURS 8 TIMES.             
000880               05  LK-RES-CELDA-ORI PIC X(20) OCCURS 8 TIMES.             
000890               05  LK-RES-COL-MOD   PIC X     OCCURS 8 TIMES.             
000900       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
000910*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
000920       PROCEDURE DIVISION USING LK-PARM-COMPARA LK-TABLA-BASE             
000930                                 LK-TABLA-COMP LK-TABLA-RESULT.           
000940       MAIN-COMPARA-I.                                                    
000950           MOVE ZERO TO LK-CANT-RESULT WS-IX-RESULT                       
000960           PERFORM 2000-PASADA1-I THRU 2000-PASADA1-F                     
000970                      VARYING WS-IX-BASE FROM 1 BY 1                      
000980                      UNTIL WS-IX-BASE GREATER LK-CANT-BASE               
000990           PERFORM 2500-PASADA2-I THRU 2500-PASADA2-F                     
001000                      VARYING WS-IX-COMP FROM 1 BY 1                      
001010                      UNTIL WS-IX-COMP GREATER LK-CANT-COMP               
001020           MOVE WS-IX-RESULT TO LK-CANT-RESULT.                           
001030       MAIN-COMPARA-F. GOBACK.                                            
001040*-----------------------------------------------------------------        
001050*    PASADA 1 - RECORRE LA HOJA BASE EN SU ORDEN ORIGINAL.                
001060*    PARA CADA FILA BUSCA PRIMERO UNA IGUAL EXACTA, LUEGO LA              
001070*    MEJOR PARECIDA (REGLA DEL 50%), Y SI NO HAY NINGUNA LA               
001080*    FILA QUEDA ELIMINADA (REMOVED).                                      
001090*-----------------------------------------------------------------        
001100       2000-PASADA1-I.                                                    
001110           PERFORM 2100-BUSCAR-IGUAL-I THRU 2100-BUSCAR-IGUAL-F           
001120           IF WS-FILA-HALLADA                                             
001130              ADD 1 TO WS-IX-RESULT                                       
001140              MOVE 'IDENTICAL ' TO LK-RES-TIPO(WS-IX-RESULT)              
001150              MOVE LK-BASE-FILA(WS-IX-BASE)                               
001160                        TO LK-RES-CELDA-NVA(WS-IX-RESULT)                 
001170              MOVE 'S' TO WS-USADA(WS-IX-GANADOR)                         
001180           ELSE                                                           
001190              PERFORM 2200-BUSCAR-PARECIDO-I                              
001200                 THRU 2200-BUSCAR-PARECIDO-F                              
001210              IF WS-FILA-HALLADA                                          
001220                 ADD 1 TO WS-IX-RESULT                                    
001230                 MOVE 'MODIFIED  ' TO LK-RES-TIPO(WS-IX-RESULT)           
001240                 MOVE LK-COMP-FILA(WS-IX-GANADOR)                         
001250                        TO LK-RES-CELDA-NVA(WS-IX-RESULT)                 
001260                 MOVE LK-BASE-FILA(WS-IX-BASE)                            
001270                        TO LK-RES-CELDA-ORI(WS-IX-RESULT)                 
001280                 PERFORM 2280-MARCAR-COLUMNAS-I                           
001290                    THRU 2280-MARCAR-COLUMNAS-F                           
001300                 MOVE 'S' TO WS-USADA(WS-IX-GANADOR)                      
001310              ELSE                                                        
001320                 ADD 1 TO WS-IX-RESULT                                    
001330                 MOVE 'REMOVED   ' TO LK-RES-TIPO(WS-IX-RESULT)           
001340                 MOVE LK-BASE-FILA(WS-IX-BASE)                            
001350                        TO LK-RES-CELDA-NVA(WS-IX-RESULT)                 
001360              END-IF                                                      
001370           END-IF.                                                        
001380       2000-PASADA1-F. EXIT.                                              
001390*-----------------------------------------------------------------        
001400*    BUSCA, ENTRE LAS FILAS DE LA HOJA-DOS AUN NO UTILIZADAS,             
001410*    UNA FILA IGUAL CELDA A CELDA (REGLA DE NORMALIZACION: UNA            
001420*    CELDA VACIA ES IGUAL A OTRA CELDA VACIA, Y LOS ESPACIOS              
001430*    FINALES NO SON SIGNIFICATIVOS - LA COMPARACION ALFANUMERICA          
001440*    DE COBOL YA CUMPLE AMBAS CONDICIONES).                               
001450*-----------------------------------------------------------------        
001460       2100-BUSCAR-IGUAL-I.                                               
001470           SET WS-FILA-NO-HALLADA TO TRUE                                 
001480           MOVE ZERO TO WS-IX-COMP                                        
001490           PERFORM 2110-BUSCAR-IGUAL-PASO-I                               
001500              THRU 2110-BUSCAR-IGUAL-PASO-F                               
001510                 UNTIL WS-FILA-HALLADA                                    
001520                    OR WS-IX-COMP NOT LESS LK-CANT-COMP.                  
001530       2100-BUSCAR-IGUAL-F. EXIT.                                         
001540*-----------------------------------------------------------------        
001550       2110-BUSCAR-IGUAL-PASO-I.                                          
001560           ADD 1 TO WS-IX-COMP                                            
001570           IF WS-USADA(WS-IX-COMP) EQUAL 'N'                              
001580              IF LK-BASE-FILA(WS-IX-BASE)                                 
001590                    EQUAL LK-COMP-FILA(WS-IX-COMP)                        
001600                 SET WS-FILA-HALLADA TO TRUE                              
001610                 MOVE WS-IX-COMP TO WS-IX-GANADOR                         
001620              END-IF                                                      
001630           END-IF.                                                        
001640       2110-BUSCAR-IGUAL-PASO-F. EXIT.                                    
001650*-----------------------------------------------------------------        
001660*    REGLA DE FILA PARECIDA: PUNTAJE = CELDAS IGUALES / 8.                
001670*    CALIFICA SOLO SI PUNTAJE >= 0,50 (4 DE 8 CELDAS IGUALES).            
001680*    GANA EL CALIFICADO DE MAYOR PUNTAJE; EN CASO DE IGUALDAD             
001690*    DE PUNTAJE GANA EL DE MENOR SUBINDICE (EL PRIMERO HALLADO            
001700*    NO SE DESPLAZA, PORQUE EL SIGUIENTE DEBE SUPERARLO EN                
001710*    FORMA ESTRICTA PARA REEMPLAZARLO).                                   
001720*-----------------------------------------------------------------        
001730       2200-BUSCAR-PARECIDO-I.                                            
001740           SET WS-FILA-NO-HALLADA TO TRUE                                 
001750           MOVE ZERO TO WS-PUNTAJE-MEJOR                                  
001760           MOVE ZERO TO WS-IX-COMP                                        
001770           PERFORM 2210-BUSCAR-PARECIDO-PASO-I                            
001780              THRU 2210-BUSCAR-PARECIDO-PASO-F                            
001790                 UNTIL WS-IX-COMP NOT LESS LK-CANT-COMP.                  
001800       2200-BUSCAR-PARECIDO-F. EXIT.                                      
001810*-----------------------------------------------------------------        
001820       2210-BUSCAR-PARECIDO-PASO-I.                                       
001830           ADD 1 TO WS-IX-COMP                                            
001840           IF WS-USADA(WS-IX-COMP) EQUAL 'N'                              
001850              PERFORM 2250-PUNTAJE-FILA-I THRU 2250-PUNTAJE-FILA-F        
001860              IF WS-PUNTAJE-ACTUAL NOT LESS 4                             
001870                 IF WS-PUNTAJE-ACTUAL GREATER WS-PUNTAJE-MEJOR            
001880                    MOVE WS-PUNTAJE-ACTUAL TO WS-PUNTAJE-MEJOR            
001890                    MOVE WS-IX-COMP TO WS-IX-GANADOR                      
001900                    SET WS-FILA-HALLADA TO TRUE                           
001910                 END-IF                                                   
001920              END-IF                                                      
001930           END-IF.                                                        
001940       2210-BUSCAR-PARECIDO-PASO-F. EXIT.                                 
001950*-----------------------------------------------------------------        
001960*    CALCULA EL PUNTAJE (0 A 8) DE LA FILA HOJA-DOS APUNTADA              
001970*    POR WS-IX-COMP CONTRA LA FILA BASE APUNTADA POR WS-IX-BASE.          
001980*-----------------------------------------------------------------        
001990       2250-PUNTAJE-FILA-I.                                               
002000           MOVE ZERO TO WS-PUNTAJE-ACTUAL                                 
002010           MOVE ZERO TO WS-IX-COL                                         
002020           PERFORM 2260-PUNTAJE-COL-I THRU 2260-PUNTAJE-COL-F             
002030                      UNTIL WS-IX-COL NOT LESS 8.                         
002040       2250-PUNTAJE-FILA-F. EXIT.                                         
002050*-----------------------------------------------------------------        
002060       2260-PUNTAJE-COL-I.                                                
002070           ADD 1 TO WS-IX-COL                                             
002080           IF LK-BASE-CELDA(WS-IX-BASE, WS-IX-COL)                        
002090                 EQUAL LK-COMP-CELDA(WS-IX-COMP, WS-IX-COL)               
002100              ADD 1 TO WS-PUNTAJE-ACTUAL                                  
002110           END-IF.                                                        
002120       2260-PUNTAJE-COL-F. EXIT.                                          
002130*-----------------------------------------------------------------        
002140*    UNA VEZ ELEGIDO EL GANADOR DE 2200, VUELVE A RECORRER LAS            
002150*    8 CELDAS PARA MARCAR CUALES DIFIEREN (SE USA PARA ARMAR LA           
002160*    ANOTACION "CHANGED COLS" EN EL PROGRAMA ESCRITOR PGMESCDI).          
002170*-----------------------------------------------------------------        
002180       2280-MARCAR-COLUMNAS-I.                                            
002190           MOVE ZERO TO WS-IX-COL                                         
002200           PERFORM 2290-MARCAR-COL-I THRU 2290-MARCAR-COL-F               
002210                      UNTIL WS-IX-COL NOT LESS 8.                         
002220       2280-MARCAR-COLUMNAS-F. EXIT.                                      
002230*-----------------------------------------------------------------        
002240       2290-MARCAR-COL-I.                                                 
002250           ADD 1 TO WS-IX-COL                                             
002260           IF LK-BASE-CELDA(WS-IX-BASE, WS-IX-COL)                        
002270                 EQUAL LK-COMP-CELDA(WS-IX-GANADOR, WS-IX-COL)            
002280              MOVE 'N' TO LK-RES-COL-MOD(WS-IX-RESULT, WS-IX-COL)         
002290           ELSE                                                           
002300              MOVE 'S' TO LK-RES-COL-MOD(WS-IX-RESULT, WS-IX-COL)         
002310           END-IF.                                                        
002320       2290-MARCAR-COL-F. EXIT.                                           
002330*-----------------------------------------------------------------        
002340*    PASADA 2 - TODA FILA DE LA HOJA-DOS QUE NO HAYA SIDO USADA           
002350*    EN LA PASADA 1 ES UNA FILA AGREGADA (ADDED), EN EL ORDEN             
002360*    EN QUE APARECE EN EL ARCHIVO DE COMPARACION.                         
002370*-----------------------------------------------------------------        
002380       2500-PASADA2-I.                                                    
002390           IF WS-USADA(WS-IX-COMP) EQUAL 'N'                              
002400              ADD 1 TO WS-IX-RESULT                                       
002410              MOVE 'ADDED     ' TO LK-RES-TIPO(WS-IX-RESULT)              
002420              MOVE LK-COMP-FILA(WS-IX-COMP)                               
002430                        TO LK-RES-CELDA-NVA(WS-IX-RESULT)                 
002440           END-IF.                                                        
002450       2500-PASADA2-F. EXIT.                                              
