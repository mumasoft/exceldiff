000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    PROGM45S.                                           
000120       AUTHOR.        D. F. SORIA.                                        
000130       INSTALLATION.  CAJA DE AHORRO Y CREDITO - DEPTO SISTEMAS.          
000140       DATE-WRITTEN.  15/06/1992.                                         
000150       DATE-COMPILED.                                                     
000160       SECURITY.      USO INTERNO - CONFIDENCIAL.                         
000170*****************************************************************         
000180*    PROGM45S  -  PROCESO BATCH DE DIFERENCIA DE PLANILLAS      *         
000190*    =============================================              *         
000200*    PROGRAMA PRINCIPAL DEL PROCESO DE COMPARACION DE HOJAS DE   *        
000210*    TRABAJO. LEE LA PLANILLA BASE Y LA PLANILLA DE COMPARACION  *        
000220*    POR MEDIO DE PGMLEEHJ, INVOCA A PGMCMPHJ PARA CLASIFICAR    *        
000230*    CADA FILA, ACUMULA LOS CUATRO CONTADORES, IMPRIME EL        *        
000240*    RESUMEN DE DIFERENCIAS Y DELEGA LA GRABACION DEL ARCHIVO    *        
000250*    DE SALIDA A PGMESCDI.                                       *        
000260*****************************************************************         
000270*    HISTORIAL DE MODIFICACIONES                                          
000280*    --------------------------                                           
000290* 1992-06-15 DFS  CR-1460  VERSION INICIAL DEL MODULO.                    
000300* 1992-09-10 DFS  CR-1478  AGREGA RESUMEN DE DIFERENCIAS IMPRESO.         
000310* 1993-05-11 OCB  CR-1589  PROPAGA ABORTO CUANDO FALLA LA LECTURA.        
000320* 1996-04-17 OCB  CR-1756  AGREGA MODO SOLO-DIFERENCIAS VIA UPSI-0CR-1756 
000330* 1998-12-11 LQM  CR-1894  REVISION Y2K - NO HAY FECHAS EN ESTE   Y2K-1894
000340*                          MODULO, SE DEJA CONSTANCIA DE LA               
000350*                          REVISION REALIZADA.                            
000360* 2000-05-19 LQM  CR-1957  ESTANDARIZA TABLAS COMPARTIDAS CON             
000370*                          PGMLEEHJ / PGMCMPHJ / PGMESCDI.                
000380* 2002-03-04 DFS  CR-2068  ULTIMA REVISION - PASE A PRODUCCION.           
000390*****************************************************************         
000400       ENVIRONMENT DIVISION.                                              
000410       CONFIGURATION SECTION.                                             
000420       SPECIAL-NAMES.                                                     
000430           UPSI-0 ON STATUS IS WS-UPSI-SOLO-DIF.                          
000440       DATA DIVISION.                                                     
000450       WORKING-STORAGE SECTION.                                           
000460*=======================*                                                 
000470       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
000480*---- NOMBRES DE LOS ARCHIVOS PARA EL LISTADO DE CORRIDA --------         
000490       01  WS-NOMBRE-BASE.                                                
000500           03  WS-NOM-BAS-LIT       PIC X(07)   VALUE 'DDENTRA'.          
000510           03  FILLER               PIC X(01)   VALUE SPACE.              
000520       01  WS-NOMBRE-BASE-2 REDEFINES WS-NOMBRE-BASE.                     
000530           03  WS-NOM-BAS-LIT-2     PIC X(08).                            
000540       01  WS-NOMBRE-COMP.                                                
000550           03  WS-NOM-CMP-LIT       PIC X(07)   VALUE 'DDENTR2'.          
000560           03  FILLER               PIC X(01)   VALUE SPACE.              
000570       01  WS-NOMBRE-COMP-2 REDEFINES WS-NOMBRE-COMP.                     
000580           03  WS-NOM-CMP-LIT-2     PIC X(08).                            
000590       01  WS-NOMBRE-SALIDA.                                              
000600           03  WS-NOM-SAL-LIT       PIC X(07)   VALUE 'DDSALID'.          
000610           03  FILLER               PIC X(01)   VALUE SPACE.              
000620       01  WS-NOMBRE-SALIDA-2 REDEFINES WS-NOMBRE-SALIDA.                 
000630           03  WS-NOM-SAL-LIT-2     PIC X(08).                            
000640*---- NOMBRES DE LOS PROGRAMAS INVOCADOS POR CALL ---------------         
000650       77  WS-PGM-LECTOR            PIC X(08)   VALUE 'PGMLEEHJ'.         
000660       77  WS-PGM-COMPARA           PIC X(08)   VALUE 'PGMCMPHJ'.         
000670       77  WS-PGM-ESCRITOR          PIC X(08)   VALUE 'PGMESCDI'.         
000680*---- SWITCH DE ABORTO Y MODO DE CORRIDA  (BINARIOS) ------------         
000690       77  WS-STATUS-ABORTO         PIC X       VALUE 'N'.                
000700           88  WS-CORRIDA-ABORTADA             VALUE 'S'.                 
000710           88  WS-CORRIDA-OK                   VALUE 'N'.                 
000720       77  WS-IX-RESULT             PIC S9(4) COMP VALUE ZERO.            
000730*---- CONTADORES DEL RESUMEN DE DIFERENCIAS  (BINARIOS) ---------         
000740       77  WS-CONT-IDENTICAS        PIC S9(4) COMP VALUE ZERO.            
000750       77  WS-CONT-MODIF            PIC S9(4) COMP VALUE ZERO.            
000760       77  WS-CONT-ELIMIN           PIC S9(4) COMP VALUE ZERO.            
000770       77  WS-CONT-AGREG            PIC S9(4) COMP VALUE ZERO.            
000780*---- CAMPOS EDITADOS PARA EL LISTADO DE CORRIDA ----------------         
000790       77  WS-CONT-IDENT-ED         PIC ZZZZ9.                            
000800       77  WS-CONT-MODIF-ED         PIC ZZZZ9.                            
000810       77  WS-CONT-ELIM-ED          PIC ZZZZ9.                            
000820       77  WS-CONT-AGR-ED           PIC ZZZZ9.                            
000830*---- AREAS DE PARAMETROS PARA CADA CALL  (RESDIF / HOJCEL) -----         
000840       01  WS-PARM-LECTURA.                                               
000850           03  WS-PL-TIPO-HOJA      PIC 9          VALUE 1.               
000860           03  WS-PL-RETORNO        PIC S9(4) COMP VALUE ZERO.            
000870           03  WS-PL-CANT-FILAS     PIC S9(4) COMP VALUE ZERO.            
000880           03  FILLER               PIC X(04)      VALUE SPACES.          
000890       01  WS-PARM-COMPARA.                                               
000900           03  WS-PC-CANT-BASE      PIC S9(4) COMP VALUE ZERO.            
000910           03  WS-PC-CANT-COMP      PIC S9(4) COMP VALUE ZERO.            
000920           03  WS-PC-CANT-RESULT    PIC S9(4) COMP VALUE ZERO.            
000930           03  FILLER               PIC X(04)      VALUE SPACES.          
000940       01  WS-PARM-ESCRIBE.                                               
000950           03  WS-PE-CANT-RESULT    PIC S9(4) COMP VALUE ZERO.            
000960           03  WS-PE-MODO-DIFONLY   PIC X          VALUE 'N'.             
000970           03  WS-PE-RETORNO        PIC S9(4) COMP VALUE ZERO.            
000980           03  WS-PE-CANT-ESCRITOS  PIC S9(4) COMP VALUE ZERO.            
000990           03  FILLER               PIC X(03)      VALUE SPACES.          
001000*---- TABLAS COMPARTIDAS CON LAS SUBRUTINAS  (POR LINKAGE) ------         
001010       01  WS-TABLA-1.                                                    
001020           03  WS-T1-FILA OCCURS 500 TIMES.                               
001030               05  WS-T1-CELDA      PIC X(20) OCCURS 8 TIMES.             
001040       01  WS-TABLA-2.                                                    
001050           03  WS-T2-FILA OCCURS 500 TIMES.                               
001060               05  WS-T2-CELDA      PIC X(20) OCCURS 8 TIMES.             
001070       01  WS-TABLA-RESULT.                                               
001080           03  WS-RES-ENT OCCURS 1000 TIMES.                              
001090               05  WS-RES-TIPO      PIC X(10).                            
001100               05  WS-RES-CELDA-NVA PIC X(20) OCCURS 8 TIMES.             
001110               05  WS-RES-CELDA-ORI PIC X(20) OCCURS 8 TIMES.             
001120               05  WS-RES-COL-MOD   PIC X     OCCURS 8 TIMES.             
001130       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
001140*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
001150       PROCEDURE DIVISION.                                                
001160       MAIN-PROGRAM-I.                                                    
001170           SET WS-CORRIDA-OK TO TRUE                                      
001180           PERFORM 1000-LEE-HOJAS-I THRU 1000-LEE-HOJAS-F                 
001190           IF WS-CORRIDA-OK                                               
001200              PERFORM 2000-COMPARA-I  THRU 2000-COMPARA-F                 
001210              PERFORM 3000-RESUMEN-I  THRU 3000-RESUMEN-F                 
001220              PERFORM 4000-ESCRIBE-I  THRU 4000-ESCRIBE-F                 
001230           END-IF                                                         
001240           PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                        
001250       MAIN-PROGRAM-F. GOBACK.                                            
001260*-----------------------------------------------------------------        
001270*    PASOS 1 Y 2 DEL PROCESO - LEE LA HOJA BASE Y LA HOJA DE              
001280*    COMPARACION, UNA LLAMADA POR CADA UNA. UN RETORNO DISTINTO           
001290*    DE CERO DE PGMLEEHJ ES ERROR FATAL: NO SE INVOCAN NI EL              
001300*    COMPARADOR NI EL ESCRITOR.                                           
001310*-----------------------------------------------------------------        
001320       1000-LEE-HOJAS-I.                                                  
001330           DISPLAY 'READING ' WS-NOM-BAS-LIT-2 '...'                      
001340           MOVE 1 TO WS-PL-TIPO-HOJA                                      
001350           CALL WS-PGM-LECTOR USING WS-PARM-LECTURA WS-TABLA-1            
001360           IF WS-PL-RETORNO NOT EQUAL ZERO                                
001370              SET WS-CORRIDA-ABORTADA TO TRUE                             
001380           ELSE                                                           
001390              MOVE WS-PL-CANT-FILAS TO WS-PC-CANT-BASE                    
001400              DISPLAY 'READING ' WS-NOM-CMP-LIT-2 '...'                   
001410              MOVE 2 TO WS-PL-TIPO-HOJA                                   
001420              CALL WS-PGM-LECTOR USING WS-PARM-LECTURA WS-TABLA-2         
001430              IF WS-PL-RETORNO NOT EQUAL ZERO                             
001440                 SET WS-CORRIDA-ABORTADA TO TRUE                          
001450              ELSE                                                        
001460                 MOVE WS-PL-CANT-FILAS TO WS-PC-CANT-COMP                 
001470              END-IF                                                      
001480           END-IF.                                                        
001490       1000-LEE-HOJAS-F. EXIT.                                            
001500*-----------------------------------------------------------------        
001510*    PASO 3 - INVOCA AL COMPARADOR DE HOJAS (PGMCMPHJ), QUE               
001520*    ARMA LA TABLA DE RESULTADOS CLASIFICADA POR FILA.                    
001530*-----------------------------------------------------------------        
001540       2000-COMPARA-I.                                                    
001550           DISPLAY 'COMPARING WORKSHEETS...'                              
001560           CALL WS-PGM-COMPARA USING WS-PARM-COMPARA                      
001570                WS-TABLA-1 WS-TABLA-2 WS-TABLA-RESULT.                    
001580       2000-COMPARA-F. EXIT.                                              
001590*-----------------------------------------------------------------        
001600*    PASOS 4 Y 5 - RECORRE LA TABLA DE RESULTADOS ACUMULANDO LOS          
001610*    CUATRO CONTADORES E IMPRIME EL RESUMEN DE DIFERENCIAS.               
001620*-----------------------------------------------------------------        
001630       3000-RESUMEN-I.                                                    
001640           MOVE ZERO TO WS-CONT-IDENTICAS WS-CONT-MODIF                   
001650           MOVE ZERO TO WS-CONT-ELIMIN    WS-CONT-AGREG                   
001660           MOVE ZERO TO WS-IX-RESULT                                      
001670           PERFORM 3100-ACUM-FILA-I THRU 3100-ACUM-FILA-F                 
001680                      VARYING WS-IX-RESULT FROM 1 BY 1                    
001690                      UNTIL WS-IX-RESULT GREATER WS-PC-CANT-RESULT        
001700           MOVE WS-CONT-IDENTICAS TO WS-CONT-IDENT-ED                     
001710           MOVE WS-CONT-MODIF     TO WS-CONT-MODIF-ED                     
001720           MOVE WS-CONT-ELIMIN    TO WS-CONT-ELIM-ED                      
001730           MOVE WS-CONT-AGREG     TO WS-CONT-AGR-ED                       
001740           DISPLAY 'DIFF SUMMARY:'                                        
001750           DISPLAY '  IDENTICAL ROWS: ' WS-CONT-IDENT-ED                  
001760           DISPLAY '  MODIFIED ROWS:  ' WS-CONT-MODIF-ED                  
001770           DISPLAY '  REMOVED ROWS:   ' WS-CONT-ELIM-ED                   
001780           DISPLAY '  ADDED ROWS:     ' WS-CONT-AGR-ED.                   
001790       3000-RESUMEN-F. EXIT.                                              
001800*-----------------------------------------------------------------        
001810       3100-ACUM-FILA-I.                                                  
001820           EVALUATE WS-RES-TIPO(WS-IX-RESULT)                             
001830              WHEN 'IDENTICAL '  ADD 1 TO WS-CONT-IDENTICAS               
001840              WHEN 'MODIFIED  '  ADD 1 TO WS-CONT-MODIF                   
001850              WHEN 'REMOVED   '  ADD 1 TO WS-CONT-ELIMIN                  
001860              WHEN 'ADDED     '  ADD 1 TO WS-CONT-AGREG                   
001870           END-EVALUATE.                                                  
001880       3100-ACUM-FILA-F. EXIT.                                            
001890*-----------------------------------------------------------------        
001900*    PASO 6 - INVOCA AL ESCRITOR (PGMESCDI) QUE VUELCA LA TABLA           
001910*    DE RESULTADOS AL ARCHIVO DE SALIDA DDSALID. EL MODO SOLO-            
001920*    DIFERENCIAS SE HABILITA POR EL SWITCH UPSI-0 DE LA CORRIDA.          
001930*-----------------------------------------------------------------        
001940       4000-ESCRIBE-I.                                                    
001950           MOVE WS-PC-CANT-RESULT TO WS-PE-CANT-RESULT                    
001960           IF WS-UPSI-SOLO-DIF                                            
001970              MOVE 'S' TO WS-PE-MODO-DIFONLY                              
001980           ELSE                                                           
001990              MOVE 'N' TO WS-PE-MODO-DIFONLY                              
002000           END-IF                                                         
002010           DISPLAY 'WRITING DIFF TO ' WS-NOM-SAL-LIT-2 '...'              
002020           CALL WS-PGM-ESCRITOR USING WS-PARM-ESCRIBE                     
002030                WS-TABLA-RESULT                                           
002040           IF WS-PE-RETORNO NOT EQUAL ZERO                                
002050              SET WS-CORRIDA-ABORTADA TO TRUE                             
002060           END-IF.                                                        
002070       4000-ESCRIBE-F. EXIT.                                              
002080*-----------------------------------------------------------------        
002090       9999-FINAL-I.                                                      
002100           IF WS-CORRIDA-ABORTADA                                         
002110              MOVE 9999 TO RETURN-CODE                                    
002120           ELSE                                                           
002130              DISPLAY 'DONE'                                              
002140           END-IF.                                                        
002150       9999-FINAL-F. EXIT.                                                
