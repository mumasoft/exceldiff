000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID.    PGMESCDI.                                           
000120       AUTHOR.        S. B. ACOSTA.                                       
000130       INSTALLATION.  CAJA DE AHORRO Y CREDITO - DEPTO SISTEMAS.          
000140       DATE-WRITTEN.  03/05/1990.                                         
000150       DATE-COMPILED.                                                     
000160       SECURITY.      USO INTERNO - CONFIDENCIAL.                         
000170*****************************************************************         
000180*    PGMESCDI  -  ESCRITOR DE DIFERENCIAS DE HOJAS DE TRABAJO   *         
000190*    =============================================              *         
000200*    SUBRUTINA SIN LOGICA DE COMPARACION PROPIA QUE RECIBE LA    *        
000210*    TABLA DE RESULTADOS ARMADA POR PGMCMPHJ Y LA VUELCA, FILA   *        
000220*    POR FILA, AL ARCHIVO DE SALIDA DDSALID, CON LAS CELDAS      *        
000230*    MODIFICADAS RENDERIZADAS COMO "VIEJO -> NUEVO" Y SU         *        
000240*    ANOTACION DE COLUMNAS CAMBIADAS. ES INVOCADA UNA SOLA VEZ   *        
000250*    POR EL PROGRAMA PRINCIPAL PROGM45S.                         *        
000260*****************************************************************         
000270*    HISTORIAL DE MODIFICACIONES                                          
000280*    --------------------------                                           
000290* 1990-05-03 SBA  CR-1160  VERSION INICIAL DEL MODULO.                    
000300* 1990-11-22 SBA  CR-1201  AGREGA ANOTACION DE COLUMNAS CAMBIADAS.        
000310* 1991-09-03 RTV  CR-1402  ESTANDARIZA FS-SALIDA A UN SOLO SELECT.        
000320* 1994-02-08 OCB  CR-1560  CORRIGE ARMADO DE CELDA CON VALOR VACIO        
000330* 1996-04-17 OCB  CR-1755  AGREGA MODO SOLO-DIFERENCIAS (UPSI-0). CR-1755 
000340* 1998-12-11 LQM  CR-1893  REVISION Y2K - SIN CAMPOS DE FECHA EN  Y2K-1893
000350*                          ESTE MODULO.                                   
000360* 2000-05-19 LQM  CR-1956  USA TABLA RESDIF COMPARTIDA PGMCMPHJ.          
000370* 2002-03-04 DFS  CR-2067  ULTIMA REVISION - PASE A PRODUCCION.           
000380* 2005-09-14 DFS  CR-2205  QUITA CLASE-VACIA: QUEDO DECLARADA SIN CR-2205 
000390*                          SIN USO EN NINGUN PARRAFO.                     
000400*****************************************************************         
000410       ENVIRONMENT DIVISION.                                              
000420       CONFIGURATION SECTION.                                             
000430       SPECIAL-NAMES.                                                     
000440           UPSI-0 ON STATUS IS WS-UPSI-SOLO-DIF.                          
000450       INPUT-OUTPUT SECTION.                                              
000460       FILE-CONTROL.                                                      
000470           SELECT SALDIF   ASSIGN DDSALID                                 
000480                  FILE STATUS IS FS-SALIDA.                               
000490       DATA DIVISION.                                                     
000500       FILE SECTION.                                                      
000510*//////////////////////////////////////////////////////////////           
000520*    COPY REGDIF.                                                         
000530*    LAYOUT DIFERENCIA DE HOJA - 390 BYTES                                
000540*//////////////////////////////////////////////////////////////           
000550       FD  SALDIF                                                         
000560           BLOCK CONTAINS 0 RECORDS                                       
000570           RECORDING MODE IS F.                                           
000580       01  REG-DIFSAL.                                                    
000590           03  DO-STATUS            PIC X(10).                            
000600           03  DO-CELDA             PIC X(45) OCCURS 8 TIMES.             
000610           03  DO-ANOTACION         PIC X(20).                            
000620       01  REG-DIFSAL-PLANA REDEFINES REG-DIFSAL.                         
000630           03  FILLER               PIC X(390).                           
000640       WORKING-STORAGE SECTION.                                           
000650*=======================*                                                 
000660       77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
000670       77  FS-SALIDA                PIC XX      VALUE SPACES.             
000680*---- NOMBRE DEL ARCHIVO DE SALIDA ------------------------------         
000690       01  WS-NOMBRE-SALIDA.                                              
000700           03  WS-NOM-SAL-LIT       PIC X(07)   VALUE 'DDSALID'.          
000710           03  FILLER               PIC X(01)   VALUE SPACE.              
000720       01  WS-NOMBRE-SALIDA-2 REDEFINES WS-NOMBRE-SALIDA.                 
000730           03  WS-NOM-SAL-LIT-2     PIC X(08).                            
000740*---- SUBINDICES Y CONTADORES  (BINARIOS) -----------------------         
000750       77  WS-IX-RESULT             PIC S9(4) COMP VALUE ZERO.            
000760       77  WS-IX-COL                PIC S9(4) COMP VALUE ZERO.            
000770       77  WS-CANT-ESCRITOS         PIC S9(4) COMP VALUE ZERO.            
000780       77  WS-CANT-SUPRIM           PIC S9(4) COMP VALUE ZERO.            
000790*---- LARGO EFECTIVO DE CELDA (SIN BLANCOS DE RELLENO) ----------         
000800       77  WS-LEN-ORI               PIC S9(4) COMP VALUE ZERO.            
000810       77  WS-LEN-NVA               PIC S9(4) COMP VALUE ZERO.            
000820       77  WS-SUB-TRIM              PIC S9(4) COMP VALUE ZERO.            
000830       77  WS-TRIM-HALLADO          PIC X          VALUE 'N'.             
000840           88  WS-TRIM-SI                         VALUE 'S'.              
000850           88  WS-TRIM-NO                          VALUE 'N'.             
000860       77  WS-TRIM-HALLADO-NUM REDEFINES WS-TRIM-HALLADO PIC 9.           
000870*---- ARMADO DE LA ANOTACION DE COLUMNAS CAMBIADAS ---------------        
000880       77  WS-ANOT-PTR              PIC S9(4) COMP VALUE 1.               
000890       77  WS-ANOT-COLNUM           PIC 9          VALUE ZERO.            
000900       77  WS-ANOT-PRIMERA          PIC X          VALUE 'S'.             
000910           88  WS-ANOT-ES-PRIMERA                  VALUE 'S'.             
000920           88  WS-ANOT-NO-PRIMERA                  VALUE 'N'.             
000930*-----------------------------------------------------------------        
000940       LINKAGE SECTION.                                                   
000950       01  LK-PARM-ESCRIBE.                                               
000960           03  LK-CANT-RESULT       PIC S9(4) COMP VALUE ZERO.            
000970           03  LK-MODO-DIFONLY      PIC X          VALUE 'N'.             
000980           03  LK-RETORNO           PIC S9(4) COMP VALUE ZERO.            
000990           03  LK-CANT-ESCRITOS     PIC S9(4) COMP VALUE ZERO.            
001000           03  FILLER               PIC X(03)      VALUE SPACES.          
001010       01  LK-TABLA-RESULT.                                               
001020           03  LK-RES-ENT OCCURS 1000 TIMES.                              
001030               05  LK-RES-TIPO      PIC X(10).                            
001040               05  LK-RES-CELDA-NVA PIC X(20) OCCURS 8 TIMES.             
001050               05  LK-RES-CELDA-ORI PIC X(20) OCCURS 8 TIMES.             
001060               05  LK-RES-COL-MOD   PIC X     OCCURS 8 TIMES.             
001070       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
001080*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
001090       PROCEDURE DIVISION USING LK-PARM-ESCRIBE LK-TABLA-RESULT.          
001100       MAIN-ESCRIBE-I.                                                    
001110           MOVE ZERO TO LK-RETORNO WS-CANT-ESCRITOS WS-CANT-SUPRIM        
001120           PERFORM 1000-ABRIR-I THRU 1000-ABRIR-F                         
001130           IF LK-RETORNO EQUAL ZERO                                       
001140              PERFORM 2000-GRABAR-I THRU 2000-GRABAR-F                    
001150                 VARYING WS-IX-RESULT FROM 1 BY 1                         
001160                 UNTIL WS-IX-RESULT GREATER LK-CANT-RESULT                
001170              PERFORM 9000-CERRAR-I THRU 9000-CERRAR-F                    
001180              MOVE WS-CANT-ESCRITOS TO LK-CANT-ESCRITOS                   
001190           END-IF.                                                        
001200       MAIN-ESCRIBE-F. GOBACK.                                            
001210*-----------------------------------------------------------------        
001220       1000-ABRIR-I.                                                      
001230           OPEN OUTPUT SALDIF                                             
001240           IF FS-SALIDA NOT EQUAL '00'                                    
001250              DISPLAY 'ERROR: NO SE PUDO ABRIR DDSALID  '                 
001260                      FS-SALIDA                                           
001270              MOVE 9003 TO LK-RETORNO                                     
001280           END-IF.                                                        
001290       1000-ABRIR-F. EXIT.                                                
001300*-----------------------------------------------------------------        
001310*    POR CADA ENTRADA DE RESULTADO GRABA UNA FILA DE DIFERENCIA.          
001320*    EN MODO SOLO-DIFERENCIAS (UPSI-0 ENCENDIDO) LAS FILAS                
001330*    IDENTICAS SE SUPRIMEN Y NO SE ESCRIBEN AL ARCHIVO.                   
001340*-----------------------------------------------------------------        
001350       2000-GRABAR-I.                                                     
001360           IF LK-RES-TIPO(WS-IX-RESULT) EQUAL 'IDENTICAL '                
001370                 AND LK-MODO-DIFONLY EQUAL 'S'                            
001380              ADD 1 TO WS-CANT-SUPRIM                                     
001390           ELSE                                                           
001400              MOVE SPACES TO REG-DIFSAL                                   
001410              MOVE LK-RES-TIPO(WS-IX-RESULT) TO DO-STATUS                 
001420              IF LK-RES-TIPO(WS-IX-RESULT) EQUAL 'MODIFIED  '             
001430                 PERFORM 2100-ARMAR-MODIF-I                               
001440                    THRU 2100-ARMAR-MODIF-F                               
001450              ELSE                                                        
001460                 PERFORM 2200-COPIAR-CELDAS-I                             
001470                    THRU 2200-COPIAR-CELDAS-F                             
001480              END-IF                                                      
001490              WRITE REG-DIFSAL                                            
001500              ADD 1 TO WS-CANT-ESCRITOS                                   
001510           END-IF.                                                        
001520       2000-GRABAR-F. EXIT.                                               
001530*-----------------------------------------------------------------        
001540*    ARMA LAS 8 CELDAS Y LA ANOTACION DE UNA FILA MODIFICADA.             
001550*-----------------------------------------------------------------        
001560       2100-ARMAR-MODIF-I.                                                
001570           MOVE SPACES TO DO-ANOTACION                                    
001580           MOVE 'CHANGED COLS:' TO DO-ANOTACION                           
001590           MOVE 14 TO WS-ANOT-PTR                                         
001600           SET WS-ANOT-ES-PRIMERA TO TRUE                                 
001610           MOVE ZERO TO WS-IX-COL                                         
001620           PERFORM 2110-ARMAR-COL-I THRU 2110-ARMAR-COL-F                 
001630                      UNTIL WS-IX-COL NOT LESS 8.                         
001640       2100-ARMAR-MODIF-F. EXIT.                                          
001650*-----------------------------------------------------------------        
001660       2110-ARMAR-COL-I.                                                  
001670           ADD 1 TO WS-IX-COL                                             
001680           IF LK-RES-COL-MOD(WS-IX-RESULT, WS-IX-COL) EQUAL 'S'           
001690              PERFORM 2150-RENDER-CELDA-I THRU 2150-RENDER-CELDA-F        
001700              MOVE WS-IX-COL TO WS-ANOT-COLNUM                            
001710              IF WS-ANOT-PTR NOT GREATER 20                               
001720                 IF WS-ANOT-ES-PRIMERA                                    
001730                    SET WS-ANOT-NO-PRIMERA TO TRUE                        
001740                 ELSE                                                     
001750                    STRING ',' DELIMITED BY SIZE                          
001760                       INTO DO-ANOTACION WITH POINTER WS-ANOT-PTR         
001770                 END-IF                                                   
001780                 STRING WS-ANOT-COLNUM DELIMITED BY SIZE                  
001790                    INTO DO-ANOTACION WITH POINTER WS-ANOT-PTR            
001800              END-IF                                                      
001810           ELSE                                                           
001820              MOVE LK-RES-CELDA-NVA(WS-IX-RESULT, WS-IX-COL)              
001830                    TO DO-CELDA(WS-IX-COL)                                
001840           END-IF.                                                        
001850       2110-ARMAR-COL-F. EXIT.                                            
001860*-----------------------------------------------------------------        
001870*    RENDERIZA UNA CELDA MODIFICADA COMO "VIEJO -> NUEVO", SIN            
001880*    LOS BLANCOS DE RELLENO A LA DERECHA DE CADA VALOR. UN VALOR          
001890*    VACIO SE RENDERIZA COMO CADENA VACIA (QUEDA SOLO LA FLECHA).         
001900*-----------------------------------------------------------------        
001910       2150-RENDER-CELDA-I.                                               
001920           PERFORM 2160-LARGO-ORI-I THRU 2160-LARGO-ORI-F                 
001930           PERFORM 2170-LARGO-NVA-I THRU 2170-LARGO-NVA-F                 
001940           MOVE SPACES TO DO-CELDA(WS-IX-COL)                             
001950           EVALUATE TRUE                                                  
001960              WHEN WS-LEN-ORI EQUAL ZERO AND WS-LEN-NVA EQUAL ZERO        
001970                 STRING ' -> ' DELIMITED BY SIZE                          
001980                    INTO DO-CELDA(WS-IX-COL)                              
001990              WHEN WS-LEN-ORI EQUAL ZERO                                  
002000                 STRING ' -> ' DELIMITED BY SIZE                          
002010                    LK-RES-CELDA-NVA(WS-IX-RESULT, WS-IX-COL)             
002020                          (1:WS-LEN-NVA) DELIMITED BY SIZE                
002030                       INTO DO-CELDA(WS-IX-COL)                           
002040              WHEN WS-LEN-NVA EQUAL ZERO                                  
002050                 STRING LK-RES-CELDA-ORI(WS-IX-RESULT, WS-IX-COL)         
002060                          (1:WS-LEN-ORI) DELIMITED BY SIZE                
002070                    ' -> ' DELIMITED BY SIZE                              
002080                       INTO DO-CELDA(WS-IX-COL)                           
002090              WHEN OTHER                                                  
002100                 STRING LK-RES-CELDA-ORI(WS-IX-RESULT, WS-IX-COL)         
002110                          (1:WS-LEN-ORI) DELIMITED BY SIZE                
002120                    ' -> ' DELIMITED BY SIZE                              
002130                    LK-RES-CELDA-NVA(WS-IX-RESULT, WS-IX-COL)             
002140                          (1:WS-LEN-NVA) DELIMITED BY SIZE                
002150                       INTO DO-CELDA(WS-IX-COL)                           
002160           END-EVALUATE.                                                  
002170       2150-RENDER-CELDA-F. EXIT.                                         
002180*-----------------------------------------------------------------        
002190*    LARGO EFECTIVO DE LA CELDA ORIGINAL (BUSQUEDA REGRESIVA DEL          
002200*    ULTIMO CARACTER NO BLANCO, DESDE LA POSICION 20 HACIA LA 1).         
002210*-----------------------------------------------------------------        
002220       2160-LARGO-ORI-I.                                                  
002230           MOVE 20 TO WS-SUB-TRIM                                         
002240           SET WS-TRIM-NO TO TRUE                                         
002250           PERFORM 2165-LARGO-ORI-PASO-I                                  
002260              THRU 2165-LARGO-ORI-PASO-F                                  
002270                 UNTIL WS-TRIM-SI OR WS-SUB-TRIM LESS 1                   
002280           IF WS-TRIM-SI                                                  
002290              MOVE WS-SUB-TRIM TO WS-LEN-ORI                              
002300           ELSE                                                           
002310              MOVE ZERO TO WS-LEN-ORI                                     
002320           END-IF.                                                        
002330       2160-LARGO-ORI-F. EXIT.                                            
002340*-----------------------------------------------------------------        
002350       2165-LARGO-ORI-PASO-I.                                             
002360           IF LK-RES-CELDA-ORI(WS-IX-RESULT, WS-IX-COL)                   
002370                    (WS-SUB-TRIM:1) NOT EQUAL SPACE                       
002380              SET WS-TRIM-SI TO TRUE                                      
002390           ELSE                                                           
002400              SUBTRACT 1 FROM WS-SUB-TRIM                                 
002410           END-IF.                                                        
002420       2165-LARGO-ORI-PASO-F. EXIT.                                       
002430*-----------------------------------------------------------------        
002440*    LARGO EFECTIVO DE LA CELDA NUEVA (MISMA TECNICA QUE ARRIBA).         
002450*-----------------------------------------------------------------        
002460       2170-LARGO-NVA-I.                                                  
002470           MOVE 20 TO WS-SUB-TRIM                                         
002480           SET WS-TRIM-NO TO TRUE                                         
002490           PERFORM 2175-LARGO-NVA-PASO-I                                  
002500              THRU 2175-LARGO-NVA-PASO-F                                  
002510                 UNTIL WS-TRIM-SI OR WS-SUB-TRIM LESS 1                   
002520           IF WS-TRIM-SI                                                  
002530              MOVE WS-SUB-TRIM TO WS-LEN-NVA                              
002540           ELSE                                                           
002550              MOVE ZERO TO WS-LEN-NVA                                     
002560           END-IF.                                                        
002570       2170-LARGO-NVA-F. EXIT.                                            
002580*-----------------------------------------------------------------        
002590       2175-LARGO-NVA-PASO-I.                                             
002600           IF LK-RES-CELDA-NVA(WS-IX-RESULT, WS-IX-COL)                   
002610                    (WS-SUB-TRIM:1) NOT EQUAL SPACE                       
002620              SET WS-TRIM-SI TO TRUE                                      
002630           ELSE                                                           
002640              SUBTRACT 1 FROM WS-SUB-TRIM                                 
002650           END-IF.                                                        
002660       2175-LARGO-NVA-PASO-F. EXIT.                                       
002670*-----------------------------------------------------------------        
002680*    COPIA LAS 8 CELDAS SIN CAMBIOS (FILAS IDENTICAL / REMOVED /          
002690*    ADDED NO SE RENDERIZAN, VAN TAL COMO QUEDARON EN LA TABLA).          
002700*-----------------------------------------------------------------        
002710       2200-COPIAR-CELDAS-I.                                              
002720           MOVE ZERO TO WS-IX-COL                                         
002730           PERFORM 2210-COPIAR-COL-I THRU 2210-COPIAR-COL-F               
002740                      UNTIL WS-IX-COL NOT LESS 8.                         
002750       2200-COPIAR-CELDAS-F. EXIT.                                        
002760*-----------------------------------------------------------------        
002770       2210-COPIAR-COL-I.                                                 
002780           ADD 1 TO WS-IX-COL                                             
002790           MOVE LK-RES-CELDA-NVA(WS-IX-RESULT, WS-IX-COL)                 
002800                 TO DO-CELDA(WS-IX-COL).                                  
002810       2210-COPIAR-COL-F. EXIT.                                           
002820*-----------------------------------------------------------------        
002830       9000-CERRAR-I.                                                     
002840           CLOSE SALDIF.                                                  
002850       9000-CERRAR-F. EXIT.                                               
